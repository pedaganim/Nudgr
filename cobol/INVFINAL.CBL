000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVFINAL.
000300 AUTHOR.        G D KOWALSKI.
000400 INSTALLATION.  BILLING SYSTEMS, DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  08/03/94.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*    INVFINAL  --  INVOICE FINALIZATION                         *
001100*                                                                *
001200*    THIRD AND LAST STEP OF THE NIGHTLY BILLING RUN.  ANY        *
001300*    INVOICE STILL SITTING IN DRAFT AFTER TOTALS HAVE BEEN       *
001400*    POSTED BY INVTOTAL IS ASSIGNED ITS PERMANENT INVOICE        *
001500*    NUMBER AND MOVED TO SENT.  EVERY OTHER STATUS (INCLUDING    *
001600*    ONE THAT WAS ALREADY SENT ON A PRIOR RUN) PASSES THROUGH    *
001700*    UNCHANGED -- FINALIZING IS A ONE-TIME EVENT PER INVOICE.    *
001800*                                                                *
001900*    CHANGE ACTIVITY                                              *
002000*    ----------------                                            *
002100*    94-08-03  GDK  ORIGINAL PROGRAM, SPLIT OUT OF INVTOTAL SO    *
002200*                   THE NUMBER SEQUENCE COULD BE SKIPPED ON A     *
002300*                   TOTALS-ONLY RERUN, REQ IS-121.                *
002400*    99-01-06  RFS  Y2K REVIEW -- NO DATE FIELDS TOUCHED HERE,    *
002500*                   NO CHANGE REQUIRED.                           *
002600*    11-06-30  LMH  CONFIRMED IDEMPOTENT BEHAVIOR IN REMARKS      *
002700*                   AFTER THE SAME HELP DESK TICKET THAT TOUCHED  *
002800*                   INVSEQN, REQ BL-1554.  RUNNING THIS STEP      *
002900*                   TWICE ON THE SAME MASTER FILE DOES NOT        *
003000*                   RENUMBER ANYTHING.                            *
003020*    13-02-11  LMH  0100-FINALIZE-LOOP NOW BAILS OUT THROUGH      *
003030*                   0100-EXIT AND HALTS THE RUN IF INVSEQN EVER   *
003040*                   COMES BACK WITH A BAD-FUNCTION RETURN CODE --  *
003050*                   BETTER TO STOP THE STEP THAN FINALIZE HALF    *
003060*                   A MASTER FILE WITH NO INVOICE NUMBER, REQ     *
003070*                   BL-2390.                                      *
003080*    13-03-04  LMH  ADDED 0800-READ-MASTER -- THE BL-2390 REWRITE  *
003085*                   LEFT THE TWO PERFORM CALLS TO IT POINTING AT   *
003090*                   A PARAGRAPH THAT NO LONGER EXISTED, REQ        *
003095*                   BL-2404.  CAUGHT IN UNIT TEST, NO PRODUCTION   *
003098*                   IMPACT -- STEP NEVER SHIPPED WITHOUT IT.       *
003100*--------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT INVOICE-MASTER-FILE     ASSIGN TO "INVMSTO"
003900                                   ORGANIZATION LINE SEQUENTIAL.
004000     SELECT INVOICE-MASTER-OUT-FILE ASSIGN TO "INVMSTF"
004100                                   ORGANIZATION LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  INVOICE-MASTER-FILE.
004500     COPY INVMAST.
004600 FD  INVOICE-MASTER-OUT-FILE.
004700     COPY INVMAST
004800         REPLACING ==INVOICE-MASTER-RECORD== BY
004900                   ==INVOICE-MASTER-OUT-RECORD==
005000                   ==IM-== BY ==OM-==.
005100 WORKING-STORAGE SECTION.
005150*
005160*        EOF SWITCH -- 77-LEVEL, ONE SCALAR.
005170*
005200 77  MASTER-EOF-STATUS           PIC X   VALUE 'N'.
005300     88  MASTER-END                  VALUE 'Y'.
005400*
005500*        CALL AREA FOR THE SEQUENCE GENERATOR.
005600*
005700 01  SEQN-CALL-AREA.
005800     05  SEQN-FUNCTION-CD        PIC X  VALUE 'N'.
005900     05  SEQN-RETURN-CD          PIC XX VALUE SPACES.
005950         88  SEQN-RETURN-IS-BAD      VALUE '99'.
006000     05  SEQN-SEQUENCE-NBR       PIC 9(8) VALUE ZERO.
006100 01  SEQN-CALL-AREA-R REDEFINES SEQN-CALL-AREA
006200                                  PIC X(11).
006300*
006400*        RUN TOTALS -- 77-LEVEL.
006500*
006600 77  WS-RUN-INVOICE-COUNT        PIC 9(7) COMP VALUE ZERO.
006700 77  WS-RUN-FINALIZED-COUNT      PIC 9(7) COMP VALUE ZERO.
006800 PROCEDURE DIVISION.
006900 0000-MAIN-CONTROL.
007000     OPEN INPUT  INVOICE-MASTER-FILE
007100          OUTPUT INVOICE-MASTER-OUT-FILE.
007200     PERFORM 0800-READ-MASTER.
007300     PERFORM 0100-FINALIZE-LOOP THRU 0100-EXIT
007400         UNTIL MASTER-END.
007500     CLOSE INVOICE-MASTER-FILE
007600           INVOICE-MASTER-OUT-FILE.
007700     DISPLAY 'INVFINAL - INVOICES READ      : '
007800              WS-RUN-INVOICE-COUNT.
007900     DISPLAY 'INVFINAL - INVOICES FINALIZED  : '
008000              WS-RUN-FINALIZED-COUNT.
008100     STOP RUN.
008200*
008220*        13-02-11 LMH -- IF INVSEQN EVER COMES BACK WITH A BAD
008240*        RETURN CODE THE RUN HALTS RIGHT HERE, VIA 0100-EXIT,
008260*        RATHER THAN WRITE A FINALIZED RECORD WITH NO NUMBER.
008280*
008300 0100-FINALIZE-LOOP.
008400     ADD 1 TO WS-RUN-INVOICE-COUNT.
008500     MOVE INVOICE-MASTER-RECORD TO INVOICE-MASTER-OUT-RECORD.
008600     PERFORM 0200-FINALIZE-ONE-INVOICE.
008620     IF SEQN-RETURN-IS-BAD
008640         DISPLAY 'INVFINAL - INVSEQN RETURNED A BAD FUNCTION '
008650                 'CODE, RUN HALTED'
008660         MOVE 'Y' TO MASTER-EOF-STATUS
008680         GO TO 0100-EXIT
008690     END-IF.
008700     WRITE INVOICE-MASTER-OUT-RECORD.
008800     PERFORM 0800-READ-MASTER.
008850 0100-EXIT.
008860     EXIT.
008900*
009000 0200-FINALIZE-ONE-INVOICE.
009100*
009200*        ONLY A DRAFT INVOICE GETS A NUMBER.  ANYTHING ELSE
009300*        (SENT, PARTIALLY-PAID, PAID, OVERDUE, VOID) IS A
009400*        NO-OP -- THIS PARAGRAPH FALLS THROUGH AND THE RECORD
009500*        IS WRITTEN BACK EXACTLY AS IT CAME IN.
009600*
009700     IF OM-STATUS-DRAFT
009800         MOVE 'N' TO SEQN-FUNCTION-CD
009900         CALL 'INVSEQN' USING SEQN-FUNCTION-CD
010000                              SEQN-RETURN-CD
010100                              SEQN-SEQUENCE-NBR
010200         MOVE SEQN-SEQUENCE-NBR TO OM-INVOICE-NUMBER-N
010300         SET OM-STATUS-SENT TO TRUE
010400         ADD 1 TO WS-RUN-FINALIZED-COUNT
010500     END-IF.
010600*
010700 0800-READ-MASTER.
010800     READ INVOICE-MASTER-FILE
010900         AT END
011000             MOVE 'Y' TO MASTER-EOF-STATUS.
