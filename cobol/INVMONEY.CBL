000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVMONEY.
000300 AUTHOR.        R F SKAGGS.
000400 INSTALLATION.  BILLING SYSTEMS, DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*    INVMONEY  --  MONEY ARITHMETIC SERVICE ROUTINE              *
001100*                                                                *
001200*    CALLED SUBPROGRAM.  EVERY MONETARY COMPUTATION IN THE       *
001300*    BILLING SYSTEM -- LINE EXTENSION, TAX, INVOICE ROLL-UP,     *
001400*    BALANCE DUE -- COMES THROUGH HERE SO THAT THE SAME          *
001500*    ROUNDING RULE (ROUNDED, WHICH ON THIS COMPILER IS           *
001600*    NEAREST-AMOUNT, I.E. HALF ROUNDS UP) IS APPLIED AFTER       *
001700*    EVERY SINGLE OPERATION, NOT JUST AT THE END OF A CHAIN      *
001800*    OF OPERATIONS.  DO NOT SHORT-CIRCUIT THIS ROUTINE BY        *
001900*    CODING A LOCAL COMPUTE ROUNDED IN A CALLING PROGRAM --      *
002000*    THE WHOLE POINT IS ONE PLACE TO CHANGE IF THE ROUNDING      *
002100*    RULE EVER CHANGES.                                          *
002200*                                                                *
002300*    CHANGE ACTIVITY                                              *
002400*    ----------------                                            *
002500*    89-04-11  RFS  ORIGINAL ROUTINE -- ADD/SUBTRACT/MULTIPLY.    *
002600*    93-07-02  RFS  ADDED 'P' FUNCTION (MULTIPLY BY PERCENT) FOR  *
002700*                   TAX-RATE EXTENSION, REQ IS-077.               *
002800*    99-01-06  RFS  Y2K REVIEW -- NO DATE FIELDS IN THIS ROUTINE, *
002900*                   NO CHANGE REQUIRED.                           *
003000*    07-09-24  LMH  ADDED CALL COUNTER AND BAD-FUNCTION TRAP,     *
003100*                   REQ BL-1180, AFTER AUDIT FOUND A CALLER       *
003200*                   PASSING A LOWERCASE FUNCTION CODE.            *
003220*    13-02-11  LMH  DROPPED THE ENVIRONMENT DIVISION -- THIS      *
003240*                   ROUTINE HAS NO FILES AND NEVER DID ANYTHING   *
003250*                   WITH TOP-OF-FORM, REQ BL-2401.  CALL-COUNT    *
003260*                   AND ERROR-COUNT MOVED TO 77-LEVEL.            *
003270*    13-03-04  LMH  WS-LAST-RESULT-R AND WS-DIAGNOSTIC-AREA-R     *
003280*                   WERE SIZED WRONG (13 AND 34 BYTES AGAINST     *
003285*                   12- AND 38-BYTE GROUPS) -- CORRECTED BOTH,    *
003290*                   REQ BL-2404.                                  *
003300*--------------------------------------------------------------*
003400 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000*
004100*    RUN DIAGNOSTICS -- NOT PASSED BACK TO THE CALLER, KEPT
004200*    HERE SO A CORE DUMP SHOWS WHAT THE LAST FEW CALLS LOOKED
004300*    LIKE.  77-LEVEL -- EACH IS A LONE SCALAR, NOT A GROUP.
004400*
004500 77  WS-CALL-COUNT               PIC 9(9) COMP VALUE ZERO.
004600 77  WS-ERROR-COUNT              PIC 9(5) COMP VALUE ZERO.
004700 01  WS-FUNCTION-CD-SAVE         PIC X    VALUE SPACE.
004800 01  WS-FUNCTION-CD-SAVE-R REDEFINES WS-FUNCTION-CD-SAVE.
004900     05  WS-FUNCTION-CD-SAVE-N   PIC 9.
005000 01  WS-LAST-RESULT              PIC S9(10)V9(2) VALUE ZERO.
005100 01  WS-LAST-RESULT-R REDEFINES WS-LAST-RESULT.
005200     05  WS-LAST-RESULT-X        PIC X(12).
005300 01  WS-DIAGNOSTIC-AREA.
005400     05  WS-DIAG-OPERAND-1       PIC S9(10)V9(4).
005500     05  WS-DIAG-OPERAND-2       PIC S9(10)V9(4).
005600     05  FILLER                  PIC X(10).
005700 01  WS-DIAGNOSTIC-AREA-R REDEFINES WS-DIAGNOSTIC-AREA
005800                                  PIC X(38).
005900 LINKAGE SECTION.
006000*
006100*    CALL-FUNCTION-CD VALUES:
006200*       'A'  ADD       CALL-RESULT = OPERAND-1 + OPERAND-2
006300*       'S'  SUBTRACT  CALL-RESULT = OPERAND-1 - OPERAND-2
006400*       'M'  MULTIPLY  CALL-RESULT = OPERAND-1 * OPERAND-2
006500*       'P'  PERCENT   CALL-RESULT = OPERAND-1 * (OPERAND-2/100)
006600*
006700 01  CALL-FUNCTION-CD            PIC X.
006800     88  CALL-FUNCTION-IS-ADD        VALUE 'A'.
006900     88  CALL-FUNCTION-IS-SUBTRACT   VALUE 'S'.
007000     88  CALL-FUNCTION-IS-MULTIPLY   VALUE 'M'.
007100     88  CALL-FUNCTION-IS-PERCENT    VALUE 'P'.
007200 01  CALL-OPERAND-1              PIC S9(10)V9(4).
007300 01  CALL-OPERAND-2              PIC S9(10)V9(4).
007400 01  CALL-RESULT                 PIC S9(10)V9(2).
007500 01  CALL-RETURN-CD              PIC XX.
007600     88  CALL-RETURN-OK              VALUE '00'.
007700     88  CALL-RETURN-BAD-FUNCTION    VALUE '99'.
007800 PROCEDURE DIVISION USING CALL-FUNCTION-CD
007900                          CALL-OPERAND-1
008000                          CALL-OPERAND-2
008100                          CALL-RESULT
008200                          CALL-RETURN-CD.
008300 0100-MAIN.
008400     ADD 1 TO WS-CALL-COUNT.
008500     MOVE CALL-FUNCTION-CD  TO WS-FUNCTION-CD-SAVE.
008600     MOVE CALL-OPERAND-1    TO WS-DIAG-OPERAND-1.
008700     MOVE CALL-OPERAND-2    TO WS-DIAG-OPERAND-2.
008800     EVALUATE TRUE
008900         WHEN CALL-FUNCTION-IS-ADD
009000             PERFORM 1000-ADD-AMOUNTS
009100         WHEN CALL-FUNCTION-IS-SUBTRACT
009200             PERFORM 2000-SUBTRACT-AMOUNTS
009300         WHEN CALL-FUNCTION-IS-MULTIPLY
009400             PERFORM 3000-MULTIPLY-AMOUNTS
009500         WHEN CALL-FUNCTION-IS-PERCENT
009600             PERFORM 4000-MULTIPLY-BY-PERCENT
009700         WHEN OTHER
009800             ADD 1 TO WS-ERROR-COUNT
009900             MOVE ZERO TO CALL-RESULT
010000             MOVE '99' TO CALL-RETURN-CD
010100             DISPLAY 'INVMONEY - UNKNOWN FUNCTION CODE: '
010200                     CALL-FUNCTION-CD
010300     END-EVALUATE.
010400     MOVE CALL-RESULT TO WS-LAST-RESULT.
010500     EXIT PROGRAM.
010600*
010700 1000-ADD-AMOUNTS.
010800     COMPUTE CALL-RESULT ROUNDED =
010900         CALL-OPERAND-1 + CALL-OPERAND-2.
011000     MOVE '00' TO CALL-RETURN-CD.
011100*
011200 2000-SUBTRACT-AMOUNTS.
011300     COMPUTE CALL-RESULT ROUNDED =
011400         CALL-OPERAND-1 - CALL-OPERAND-2.
011500     MOVE '00' TO CALL-RETURN-CD.
011600*
011700 3000-MULTIPLY-AMOUNTS.
011800     COMPUTE CALL-RESULT ROUNDED =
011900         CALL-OPERAND-1 * CALL-OPERAND-2.
012000     MOVE '00' TO CALL-RETURN-CD.
012100*
012200 4000-MULTIPLY-BY-PERCENT.
012300*
012400*        CALL-OPERAND-2 ARRIVES AS A PERCENTAGE (10.00 MEANS
012500*        10%) -- DIVIDE BY 100 BEFORE MULTIPLYING, THEN ROUND
012600*        THE ONE RESULT.  THIS IS THE TAX-RATE EXTENSION CASE.
012700*
012800     COMPUTE CALL-RESULT ROUNDED =
012900         CALL-OPERAND-1 * (CALL-OPERAND-2 / 100).
013000     MOVE '00' TO CALL-RETURN-CD.
