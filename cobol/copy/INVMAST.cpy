000100*--------------------------------------------------------------*
000200*                                                                *
000300*    INVMAST  --  INVOICE MASTER RECORD                          *
000400*                                                                *
000500*    ONE OCCURRENCE PER INVOICE HEADER.  READ BY INVTOTAL TO     *
000600*    PICK UP CUSTOMER-ID, DATES AND CURRENT STATUS; REWRITTEN    *
000700*    BY INVTOTAL WITH THE RECOMPUTED TOTALS, BALANCE AND         *
000800*    STATUS, AND BY INVFINAL WITH THE ASSIGNED INVOICE NUMBER    *
000900*    AND THE SENT STATUS.                                        *
001000*                                                                *
001100*    IM-CUSTOMER-ID/IM-INVOICE-SEQ-NBR IS THE RUN-ASSIGNED       *
001200*    MATCH KEY SHARED WITH INVITEM AND INVPAY.  IT IS NOT THE    *
001300*    SAME THING AS IM-INVOICE-NUMBER, WHICH STAYS BLANK UNTIL    *
001400*    THE INVOICE IS FINALIZED (SEE INVFINAL/INVSEQN).            *
001500*                                                                *
001600*    CHANGE ACTIVITY                                              *
001700*    ----------------                                            *
001800*    89-04-11  RFS  ORIGINAL LAYOUT FOR BILLING CONVERSION.       *
001900*    91-02-14  RFS  ADDED IM-DUE-DATE, SEPARATE FROM ISSUE-DATE.  *
002000*    94-08-02  GDK  ADDED IM-CURRENCY FOR MULTI-CURRENCY PILOT.   *
002100*    96-11-20  JTW  ADDED IM-PAYMENT-COUNT, IM-DISCOUNT-TOTAL     *
002200*                   (DISCOUNT CARRIED FOR FIELD PARITY ONLY --    *
002300*                   NO PROGRAM IN THIS SYSTEM EVER SETS IT NON-   *
002400*                   ZERO; LEFT IN PLACE FOR THE DAY DISCOUNTING   *
002500*                   IS ACTUALLY IMPLEMENTED).                     *
002600*    99-01-06  RFS  Y2K:  ISSUE-DATE/DUE-DATE WIDENED TO CCYYMMDD.*
002700*    03-05-19  LMH  ADDED OVERDUE/VOID STATUS VALUES, REQ BL-2217.*
002800*--------------------------------------------------------------*
002900 01  INVOICE-MASTER-RECORD.
003000*
003100*        MATCH KEY -- SHARED WITH INVITEM/INVPAY FOR THE RUN.
003200*
003300     05  IM-CUSTOMER-ID              PIC S9(9).
003400     05  IM-INVOICE-SEQ-NBR          PIC 9(6).
003500*
003600*        PERMANENT INVOICE NUMBER -- BLANK UNTIL FINALIZED.
003700*        ASSIGNED ONCE, BY INVSEQN, THE DAY THE INVOICE MOVES
003800*        FROM DRAFT TO SENT.  NEVER REASSIGNED AFTER THAT.
003900*
004000     05  IM-INVOICE-NUMBER           PIC X(8).
004100     05  IM-INVOICE-NUMBER-R REDEFINES IM-INVOICE-NUMBER.
004200         10  IM-INVOICE-NUMBER-N     PIC 9(8).
004300*
004400     05  IM-ISSUE-DATE               PIC 9(8).
004500     05  IM-ISSUE-DATE-R REDEFINES IM-ISSUE-DATE.
004600         10  IM-ISSUE-DATE-CCYY      PIC 9(4).
004700         10  IM-ISSUE-DATE-MM        PIC 9(2).
004800         10  IM-ISSUE-DATE-DD        PIC 9(2).
004900     05  IM-DUE-DATE                 PIC 9(8).
005000     05  IM-DUE-DATE-R REDEFINES IM-DUE-DATE.
005100         10  IM-DUE-DATE-CCYY        PIC 9(4).
005200         10  IM-DUE-DATE-MM          PIC 9(2).
005300         10  IM-DUE-DATE-DD          PIC 9(2).
005400*
005500*        STATUS -- SET INITIALLY TO DRAFT WHEN THE INVOICE IS
005600*        FIRST BUILT (NOT BY ANY PROGRAM IN THIS SYSTEM --
005700*        SEE REMARKS IN INVTOTAL), ADVANCED BY INVTOTAL AND
005800*        INVFINAL AS DESCRIBED IN THEIR PROCEDURE DIVISIONS.
005900*
006000     05  IM-STATUS                   PIC X(15).
006100         88  IM-STATUS-DRAFT             VALUE 'DRAFT'.
006200         88  IM-STATUS-SENT              VALUE 'SENT'.
006300         88  IM-STATUS-PARTIALLY-PAID    VALUE 'PARTIALLY-PAID'.
006400         88  IM-STATUS-PAID               VALUE 'PAID'.
006500         88  IM-STATUS-OVERDUE            VALUE 'OVERDUE'.
006600         88  IM-STATUS-VOID                VALUE 'VOID'.
006700     05  IM-CURRENCY                 PIC X(3).
006800*
006900*        COMPUTED TOTALS -- ALL REWRITTEN BY INVTOTAL EACH TIME
007000*        IT ROLLS UP THE INVOICE'S LINE ITEMS AND PAYMENTS.
007100*
007200     05  IM-SUB-TOTAL                PIC S9(10)V9(2).
007300     05  IM-TAX-TOTAL                PIC S9(10)V9(2).
007400     05  IM-TOTAL                    PIC S9(10)V9(2).
007500     05  IM-DISCOUNT-TOTAL           PIC S9(10)V9(2).
007600     05  IM-BALANCE-DUE              PIC S9(10)V9(2).
007700     05  IM-ITEM-COUNT               PIC S9(4).
007800     05  IM-PAYMENT-COUNT            PIC S9(4).
007900     05  FILLER                      PIC X(50).
