000100*--------------------------------------------------------------*
000200*                                                                *
000300*    INVITEM  --  INVOICE LINE ITEM RECORD                       *
000400*                                                                *
000500*    ONE OCCURRENCE PER LINE ITEM BILLED ON AN INVOICE.  THE     *
000600*    FIRST TWO FIELDS ARE THE MATCH KEY USED TO GROUP ITEMS      *
000700*    UNDER THEIR OWNING INVOICE MASTER RECORD (IM-CUSTOMER-ID /  *
000800*    IM-INVOICE-SEQ-NBR IN INVMAST) WHEN THE RUN BUILDS THE      *
000900*    MASTER AND TRANSACTION FILES IN THE SAME SEQUENCE -- SEE    *
001000*    REMARKS IN INVTOTAL.                                        *
001100*                                                                *
001200*    CHANGE ACTIVITY                                              *
001300*    ----------------                                            *
001400*    89-04-11  RFS  ORIGINAL LAYOUT FOR BILLING CONVERSION.       *
001500*    94-08-02  GDK  ADDED PRODUCT-OR-SERVICE LABEL, REQ IS-114.   *
001600*    99-01-06  RFS  Y2K:  SERVICE-DATE WIDENED TO CCYYMMDD.       *
001700*--------------------------------------------------------------*
001800 01  INVOICE-ITEM-RECORD.
001900     05  II-CUSTOMER-ID              PIC S9(9).
002000     05  II-INVOICE-SEQ-NBR          PIC 9(6).
002100*
002200*        BILLED LINE DETAIL
002300*
002400     05  II-DESCRIPTION              PIC X(60).
002500     05  II-SERVICE-DATE             PIC 9(8).
002600     05  II-SERVICE-DATE-R REDEFINES II-SERVICE-DATE.
002700         10  II-SERVICE-DATE-CCYY    PIC 9(4).
002800         10  II-SERVICE-DATE-MM      PIC 9(2).
002900         10  II-SERVICE-DATE-DD      PIC 9(2).
003000     05  II-PRODUCT-OR-SERVICE       PIC X(40).
003100     05  II-QUANTITY                 PIC S9(10)V9(2).
003200     05  II-UNIT-PRICE               PIC S9(10)V9(2).
003300     05  II-TAX-RATE                 PIC S9(3)V9(2).
003400*
003500*        EXTENDED AMOUNT -- SET BY INVEXTND, CARRIED FORWARD
003600*        UNCHANGED BY EVERY PROGRAM DOWNSTREAM OF IT.
003700*
003800     05  II-LINE-TOTAL               PIC S9(10)V9(2).
003900     05  FILLER                      PIC X(20).
