000100*--------------------------------------------------------------*
000200*                                                                *
000300*    INVPAY  --  PAYMENT RECORD                                  *
000400*                                                                *
000500*    ONE OCCURRENCE PER PAYMENT POSTED AGAINST AN INVOICE.       *
000600*    KEYED THE SAME WAY AS INVITEM SO THE TWO TRANSACTION        *
000700*    FILES AND THE INVOICE MASTER CAN BE WALKED IN STEP BY       *
000800*    INVTOTAL'S MATCH/MERGE LOGIC.                                *
000900*                                                                *
001000*    CHANGE ACTIVITY                                              *
001100*    ----------------                                            *
001200*    89-04-11  RFS  ORIGINAL LAYOUT FOR BILLING CONVERSION.       *
001300*    96-11-20  JTW  ADDED PY-REFERENCE FOR CHECK/WIRE LOOKUP.     *
001400*    99-01-06  RFS  Y2K:  PY-PAID-AT WIDENED TO CCYYMMDD.         *
001500*--------------------------------------------------------------*
001600 01  PAYMENT-RECORD.
001700     05  PY-CUSTOMER-ID              PIC S9(9).
001800     05  PY-INVOICE-SEQ-NBR          PIC 9(6).
001900*
002000*        PAYMENT DETAIL
002100*
002200     05  PY-AMOUNT                   PIC S9(10)V9(2).
002300     05  PY-METHOD                   PIC X(10).
002400     05  PY-REFERENCE                PIC X(30).
002500     05  PY-PAID-AT                  PIC 9(8).
002600     05  PY-PAID-AT-R REDEFINES PY-PAID-AT.
002700         10  PY-PAID-AT-CCYY         PIC 9(4).
002800         10  PY-PAID-AT-MM           PIC 9(2).
002900         10  PY-PAID-AT-DD           PIC 9(2).
003000     05  FILLER                      PIC X(25).
