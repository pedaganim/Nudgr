000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVTOTAL.
000300 AUTHOR.        R F SKAGGS.
000400 INSTALLATION.  BILLING SYSTEMS, DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  04/12/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*    INVTOTAL  --  INVOICE TOTALS AND PAYMENT POSTING            *
001100*                                                                *
001200*    SECOND STEP OF THE NIGHTLY BILLING RUN.  THE INVOICE        *
001300*    MASTER FILE IS THE DRIVER.  FOR EACH MASTER RECORD THIS     *
001400*    PROGRAM PULLS TOGETHER THE EXTENDED LINE ITEMS (FROM        *
001500*    INVEXTND'S OUTPUT) AND THE PAYMENTS THAT BELONG TO THAT     *
001600*    INVOICE, ROLLS THEM UP INTO THE INVOICE TOTALS, NETS OUT    *
001700*    THE BALANCE DUE AND DERIVES THE PAYMENT STATUS.  ALL        *
001800*    THREE FILES MUST ARRIVE IN THE SAME CUSTOMER-ID/INVOICE-    *
001900*    SEQ-NBR ORDER -- THIS IS NOT A SORT STEP.                   *
002000*                                                                *
002100*    POSTING A NEW PAYMENT IS NOT A SEPARATE PROGRAM.  THE       *
002200*    DAILY PAYMENTS EXTRACT ALREADY CARRIES ANY PAYMENT TAKEN    *
002300*    SINCE THE LAST RUN, SO SIMPLY INCLUDING IT IN THIS RUN'S    *
002400*    MATCH AND LETTING THE ROLL-UP BELOW PICK IT UP IS THE       *
002500*    BATCH EQUIVALENT OF "ATTACH A PAYMENT AND RECOMPUTE."       *
002600*                                                                *
002700*    CHANGE ACTIVITY                                              *
002800*    ----------------                                            *
002900*    89-04-12  RFS  ORIGINAL PROGRAM, REPLACES THE OLD           *
003000*                   ONE-FILE BILLUPDT OVERDUE-ONLY UPDATE.        *
003100*    91-02-14  RFS  ADDED DUE-DATE HANDLING IN THE MASTER COPY.   *
003200*    94-08-02  GDK  SUB-TOTAL/TAX-TOTAL/TOTAL ARE NOW THREE       *
003300*                   INDEPENDENT RUNNING SUMS, NOT DERIVED FROM    *
003400*                   EACH OTHER -- MATCHES WHAT THE NEW BILLING    *
003500*                   ENGINE ON THE APPLICATION SIDE DOES, REQ      *
003600*                   IS-114.                                       *
003700*    96-11-20  JTW  ADDED PAYMENT ROLL-UP (0700-APPLY-PAYMENTS)   *
003800*                   AND THE PARTIALLY-PAID/PAID STATUS RULE.      *
003900*    99-01-06  RFS  Y2K:  DATE FIELDS WIDENED IN THE COPYBOOKS,   *
004000*                   NO LOGIC CHANGE HERE.                         *
004100*    03-05-19  LMH  STATUS RULE NOW LEAVES STATUS ALONE WHEN      *
004200*                   NEITHER PAID NOR PARTIALLY-PAID APPLIES --    *
004300*                   PREVIOUSLY RESET IT TO DRAFT BY MISTAKE,      *
004400*                   REQ BL-2217.                                  *
004420*    13-02-11  LMH  EOF SWITCHES, TALLIES AND RUN COUNTS MOVED    *
004440*                   TO 77-LEVEL PER THE SHOP STANDARD REVIEWED    *
004460*                   THIS CYCLE, REQ BL-2401.  NO LOGIC CHANGE.    *
004470*    13-03-04  LMH  MONEY-CALL-AREA-R WAS SIZED AT X(28), 15      *
004480*                   BYTES SHORT OF THE 43-BYTE GROUP IT REDEFINES *
004490*                   -- CORRECTED TO X(43), REQ BL-2404.           *
004500*--------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT INVOICE-MASTER-FILE     ASSIGN TO "INVMSTI"
005300                                   ORGANIZATION LINE SEQUENTIAL.
005400     SELECT INVOICE-MASTER-OUT-FILE ASSIGN TO "INVMSTO"
005500                                   ORGANIZATION LINE SEQUENTIAL.
005600     SELECT EXTENDED-ITEM-FILE      ASSIGN TO "INVITEMO"
005700                                   ORGANIZATION LINE SEQUENTIAL.
005800     SELECT PAYMENT-FILE            ASSIGN TO "INVPYMT"
005900                                   ORGANIZATION LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  INVOICE-MASTER-FILE.
006300     COPY INVMAST.
006400 FD  INVOICE-MASTER-OUT-FILE.
006500     COPY INVMAST
006600         REPLACING ==INVOICE-MASTER-RECORD== BY
006700                   ==INVOICE-MASTER-OUT-RECORD==
006800                   ==IM-== BY ==OM-==.
006900 FD  EXTENDED-ITEM-FILE.
007000     COPY INVITEM
007100         REPLACING ==INVOICE-ITEM-RECORD== BY
007200                   ==EXTENDED-ITEM-RECORD==
007300                   ==II-== BY ==EI-==.
007400 FD  PAYMENT-FILE.
007500     COPY INVPAY.
007600 WORKING-STORAGE SECTION.
007650*
007660*        EOF SWITCHES -- 77-LEVEL, ONE SCALAR APIECE.
007670*
007700 77  MASTER-EOF-STATUS           PIC X   VALUE 'N'.
007800     88  MASTER-END                  VALUE 'Y'.
007900 77  ITEM-EOF-STATUS             PIC X   VALUE 'N'.
008000     88  ITEM-END                    VALUE 'Y'.
008100 77  PAYMENT-EOF-STATUS          PIC X   VALUE 'N'.
008200     88  PAYMENT-END                 VALUE 'Y'.
008300*
008400*        CONTROL KEY FOR THE CURRENT INVOICE BEING ROLLED UP.
008500*
008600 01  WS-CONTROL-KEY.
008700     05  WS-CONTROL-CUSTOMER-ID  PIC S9(9).
008800     05  WS-CONTROL-INVOICE-SEQ  PIC 9(6).
008900 01  WS-CONTROL-KEY-R REDEFINES WS-CONTROL-KEY.
009000     05  WS-CONTROL-KEY-X        PIC X(15).
009100*
009200*        PER-INVOICE ACCUMULATORS -- RESET AT THE TOP OF EVERY
009300*        0600-ROLL-UP-ONE-INVOICE.  KEPT AS ZONED DISPLAY, NOT
009400*        COMP -- THESE ARE MONEY, NOT LOOP COUNTERS.
009500*
009600 01  WS-SUB-TOTAL                PIC S9(10)V9(2) VALUE ZERO.
009700 01  WS-TAX-TOTAL                PIC S9(10)V9(2) VALUE ZERO.
009800 01  WS-TOTAL                    PIC S9(10)V9(2) VALUE ZERO.
009900 01  WS-TOTAL-PAID               PIC S9(10)V9(2) VALUE ZERO.
010000 01  WS-BALANCE-DUE              PIC S9(10)V9(2) VALUE ZERO.
010100 01  WS-LINE-AMOUNT              PIC S9(10)V9(2) VALUE ZERO.
010200 01  WS-LINE-TAX                 PIC S9(10)V9(2) VALUE ZERO.
010300 01  WS-LINE-TOTAL               PIC S9(10)V9(2) VALUE ZERO.
010400*
010500*        LOOP COUNTERS AND RUN TOTALS -- COMP, 77-LEVEL.
010600*
010700 77  WS-ITEM-TALLY               PIC 9(4) COMP VALUE ZERO.
010800 77  WS-PAYMENT-TALLY            PIC 9(4) COMP VALUE ZERO.
010900 77  WS-RUN-INVOICE-COUNT        PIC 9(7) COMP VALUE ZERO.
011000 77  WS-RUN-ITEM-COUNT           PIC 9(7) COMP VALUE ZERO.
011100 77  WS-RUN-PAYMENT-COUNT        PIC 9(7) COMP VALUE ZERO.
011200*
011300*        CALL AREA FOR THE MONEY SERVICE ROUTINE.
011400*
011500 01  MONEY-CALL-AREA.
011600     05  MONEY-FUNCTION-CD       PIC X.
011700     05  MONEY-OPERAND-1         PIC S9(10)V9(4).
011800     05  MONEY-OPERAND-2         PIC S9(10)V9(4).
011900     05  MONEY-RESULT            PIC S9(10)V9(2).
012000     05  MONEY-RETURN-CD         PIC XX.
012100 01  MONEY-CALL-AREA-R REDEFINES MONEY-CALL-AREA
012200                                  PIC X(43).
012300 PROCEDURE DIVISION.
012400 0000-MAIN-CONTROL.
012500     OPEN INPUT  INVOICE-MASTER-FILE
012600                 EXTENDED-ITEM-FILE
012700                 PAYMENT-FILE
012800          OUTPUT INVOICE-MASTER-OUT-FILE.
012900     PERFORM 0800-READ-MASTER.
013000     PERFORM 0820-READ-ITEM.
013100     PERFORM 0840-READ-PAYMENT.
013200     PERFORM 0200-PROCESS-ONE-INVOICE
013300         UNTIL MASTER-END.
013400     CLOSE INVOICE-MASTER-FILE
013500           INVOICE-MASTER-OUT-FILE
013600           EXTENDED-ITEM-FILE
013700           PAYMENT-FILE.
013800     DISPLAY 'INVTOTAL - INVOICES PROCESSED : '
013900              WS-RUN-INVOICE-COUNT.
014000     DISPLAY 'INVTOTAL - LINE ITEMS APPLIED  : '
014100              WS-RUN-ITEM-COUNT.
014200     DISPLAY 'INVTOTAL - PAYMENTS APPLIED    : '
014300              WS-RUN-PAYMENT-COUNT.
014400     STOP RUN.
014500*
014600 0200-PROCESS-ONE-INVOICE.
014700     ADD 1 TO WS-RUN-INVOICE-COUNT.
014800     MOVE INVOICE-MASTER-RECORD TO INVOICE-MASTER-OUT-RECORD.
014900     MOVE OM-CUSTOMER-ID     TO WS-CONTROL-CUSTOMER-ID.
015000     MOVE OM-INVOICE-SEQ-NBR TO WS-CONTROL-INVOICE-SEQ.
015100     PERFORM 0600-ROLL-UP-ONE-INVOICE.
015200     PERFORM 0700-APPLY-PAYMENTS.
015300     PERFORM 0750-DERIVE-BALANCE-AND-STATUS.
015400     PERFORM 0900-WRITE-MASTER.
015500     PERFORM 0800-READ-MASTER.
015600*
015700 0600-ROLL-UP-ONE-INVOICE.
015800     MOVE ZERO TO WS-SUB-TOTAL WS-TAX-TOTAL WS-TOTAL.
015900     MOVE ZERO TO WS-ITEM-TALLY.
016000     PERFORM 0620-ACCUMULATE-ONE-ITEM
016100         UNTIL ITEM-END
016200            OR EI-CUSTOMER-ID     NOT = WS-CONTROL-CUSTOMER-ID
016300            OR EI-INVOICE-SEQ-NBR NOT = WS-CONTROL-INVOICE-SEQ.
016400     MOVE WS-ITEM-TALLY TO OM-ITEM-COUNT.
016500     ADD WS-ITEM-TALLY TO WS-RUN-ITEM-COUNT.
016600*
016700 0620-ACCUMULATE-ONE-ITEM.
016800     ADD 1 TO WS-ITEM-TALLY.
016900*
017000*        RECOMPUTE LINE-AMOUNT AND LINE-TAX -- DO NOT TRUST
017100*        EI-LINE-TOTAL CARRIED ON THE EXTENDED FILE, THE ROLL-UP
017200*        REDOES THE EXTENSION THE SAME WAY INVEXTND DID IT.
017300*
017400     MOVE 'M'              TO MONEY-FUNCTION-CD.
017500     MOVE EI-QUANTITY      TO MONEY-OPERAND-1.
017600     MOVE EI-UNIT-PRICE    TO MONEY-OPERAND-2.
017700     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
017800                           MONEY-OPERAND-1
017900                           MONEY-OPERAND-2
018000                           MONEY-RESULT
018100                           MONEY-RETURN-CD.
018200     MOVE MONEY-RESULT     TO WS-LINE-AMOUNT.
018300*
018400     MOVE 'P'              TO MONEY-FUNCTION-CD.
018500     MOVE WS-LINE-AMOUNT   TO MONEY-OPERAND-1.
018600     MOVE EI-TAX-RATE      TO MONEY-OPERAND-2.
018700     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
018800                           MONEY-OPERAND-1
018900                           MONEY-OPERAND-2
019000                           MONEY-RESULT
019100                           MONEY-RETURN-CD.
019200     MOVE MONEY-RESULT     TO WS-LINE-TAX.
019300*
019400     MOVE 'A'              TO MONEY-FUNCTION-CD.
019500     MOVE WS-LINE-AMOUNT   TO MONEY-OPERAND-1.
019600     MOVE WS-LINE-TAX      TO MONEY-OPERAND-2.
019700     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
019800                           MONEY-OPERAND-1
019900                           MONEY-OPERAND-2
020000                           MONEY-RESULT
020100                           MONEY-RETURN-CD.
020200     MOVE MONEY-RESULT     TO WS-LINE-TOTAL.
020300*
020400*        EACH ACCUMULATOR IS ADDED TO INDEPENDENTLY -- SUB-TOTAL
020500*        FROM LINE-AMOUNT, TAX-TOTAL FROM LINE-TAX, TOTAL FROM
020600*        LINE-AMOUNT PLUS LINE-TAX.  NONE IS DERIVED FROM THE
020700*        OTHER TWO.
020800*
020900     MOVE 'A'              TO MONEY-FUNCTION-CD.
021000     MOVE WS-SUB-TOTAL     TO MONEY-OPERAND-1.
021100     MOVE WS-LINE-AMOUNT   TO MONEY-OPERAND-2.
021200     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
021300                           MONEY-OPERAND-1
021400                           MONEY-OPERAND-2
021500                           MONEY-RESULT
021600                           MONEY-RETURN-CD.
021700     MOVE MONEY-RESULT     TO WS-SUB-TOTAL.
021800*
021900     MOVE 'A'              TO MONEY-FUNCTION-CD.
022000     MOVE WS-TAX-TOTAL     TO MONEY-OPERAND-1.
022100     MOVE WS-LINE-TAX      TO MONEY-OPERAND-2.
022200     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
022300                           MONEY-OPERAND-1
022400                           MONEY-OPERAND-2
022500                           MONEY-RESULT
022600                           MONEY-RETURN-CD.
022700     MOVE MONEY-RESULT     TO WS-TAX-TOTAL.
022800*
022900     MOVE 'A'              TO MONEY-FUNCTION-CD.
023000     MOVE WS-TOTAL         TO MONEY-OPERAND-1.
023100     MOVE WS-LINE-TOTAL    TO MONEY-OPERAND-2.
023200     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
023300                           MONEY-OPERAND-1
023400                           MONEY-OPERAND-2
023500                           MONEY-RESULT
023600                           MONEY-RETURN-CD.
023700     MOVE MONEY-RESULT     TO WS-TOTAL.
023800     PERFORM 0820-READ-ITEM.
023900*
024000 0700-APPLY-PAYMENTS.
024100     MOVE ZERO TO WS-TOTAL-PAID.
024200     MOVE ZERO TO WS-PAYMENT-TALLY.
024300     PERFORM 0720-ACCUMULATE-ONE-PAYMENT
024400         UNTIL PAYMENT-END
024500            OR PY-CUSTOMER-ID     NOT = WS-CONTROL-CUSTOMER-ID
024600            OR PY-INVOICE-SEQ-NBR NOT = WS-CONTROL-INVOICE-SEQ.
024700     MOVE WS-PAYMENT-TALLY TO OM-PAYMENT-COUNT.
024800     ADD WS-PAYMENT-TALLY TO WS-RUN-PAYMENT-COUNT.
024900*
025000 0720-ACCUMULATE-ONE-PAYMENT.
025100     ADD 1 TO WS-PAYMENT-TALLY.
025200     MOVE 'A'              TO MONEY-FUNCTION-CD.
025300     MOVE WS-TOTAL-PAID    TO MONEY-OPERAND-1.
025400     MOVE PY-AMOUNT        TO MONEY-OPERAND-2.
025500     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
025600                           MONEY-OPERAND-1
025700                           MONEY-OPERAND-2
025800                           MONEY-RESULT
025900                           MONEY-RETURN-CD.
026000     MOVE MONEY-RESULT     TO WS-TOTAL-PAID.
026100     PERFORM 0840-READ-PAYMENT.
026200*
026300 0750-DERIVE-BALANCE-AND-STATUS.
026400     MOVE 'S'              TO MONEY-FUNCTION-CD.
026500     MOVE WS-TOTAL         TO MONEY-OPERAND-1.
026600     MOVE WS-TOTAL-PAID    TO MONEY-OPERAND-2.
026700     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
026800                           MONEY-OPERAND-1
026900                           MONEY-OPERAND-2
027000                           MONEY-RESULT
027100                           MONEY-RETURN-CD.
027200     MOVE MONEY-RESULT     TO WS-BALANCE-DUE.
027300*
027400*        STATUS RULE -- ORDER MATTERS, FIRST MATCH WINS.  WHEN
027500*        NEITHER TEST IS TRUE THE STATUS IS LEFT EXACTLY AS IT
027600*        CAME IN ON THE MASTER -- SEE THE 03-05-19 CHANGE ABOVE.
027700*
027800     EVALUATE TRUE
027900         WHEN WS-BALANCE-DUE = ZERO AND WS-PAYMENT-TALLY > ZERO
028000             MOVE 'PAID'           TO OM-STATUS
028100         WHEN WS-TOTAL-PAID > ZERO
028200             MOVE 'PARTIALLY-PAID' TO OM-STATUS
028300         WHEN OTHER
028400             CONTINUE
028500     END-EVALUATE.
028600     MOVE WS-SUB-TOTAL     TO OM-SUB-TOTAL.
028700     MOVE WS-TAX-TOTAL     TO OM-TAX-TOTAL.
028800     MOVE WS-TOTAL         TO OM-TOTAL.
028900     MOVE WS-BALANCE-DUE   TO OM-BALANCE-DUE.
029000*
029100 0800-READ-MASTER.
029200     READ INVOICE-MASTER-FILE
029300         AT END
029400             MOVE 'Y' TO MASTER-EOF-STATUS.
029500*
029600 0820-READ-ITEM.
029700     READ EXTENDED-ITEM-FILE
029800         AT END
029900             MOVE 'Y' TO ITEM-EOF-STATUS.
030000*
030100 0840-READ-PAYMENT.
030200     READ PAYMENT-FILE
030300         AT END
030400             MOVE 'Y' TO PAYMENT-EOF-STATUS.
030500*
030600 0900-WRITE-MASTER.
030700     WRITE INVOICE-MASTER-OUT-RECORD.
