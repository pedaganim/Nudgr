000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVEXTND.
000300 AUTHOR.        R F SKAGGS.
000400 INSTALLATION.  BILLING SYSTEMS, DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  04/11/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*    INVEXTND  --  INVOICE LINE ITEM EXTENSION                   *
001100*                                                                *
001200*    FIRST STEP OF THE NIGHTLY BILLING RUN.  READS EVERY LINE    *
001300*    ITEM IN THE RUN, IN THE ORDER THEY ARRIVE (NO RE-SORT),     *
001400*    AND PRICES EACH ONE OUT:  LINE AMOUNT, LINE TAX, LINE       *
001500*    TOTAL.  THE EXTENDED FILE FEEDS INVTOTAL.                   *
001600*                                                                *
001700*    CHANGE ACTIVITY                                              *
001800*    ----------------                                            *
001900*    89-04-11  RFS  ORIGINAL PROGRAM FOR BILLING CONVERSION.      *
002000*    93-07-02  RFS  SWITCHED TAX EXTENSION TO THE NEW INVMONEY    *
002100*                   'P' (PERCENT) FUNCTION, REQ IS-077.           *
002200*    99-01-06  RFS  Y2K REVIEW -- DATES PASS THROUGH UNCHANGED,   *
002300*                   NO CALCULATION ON THEM HERE, NO CHANGE.       *
002400*    07-09-24  LMH  ALL THREE EXTENSIONS NOW ROUTE THROUGH        *
002500*                   INVMONEY INSTEAD OF A LOCAL COMPUTE ROUNDED,  *
002600*                   REQ BL-1180 (SAME AUDIT THAT TOUCHED INVMONEY)*
002620*    13-02-11  LMH  STANDALONE WORKING-STORAGE SCALARS MOVED TO   *
002640*                   77-LEVEL PER THE SHOP STANDARD REVIEWED THIS  *
002660*                   CYCLE, REQ BL-2401.  NO LOGIC CHANGE.         *
002670*    13-03-04  LMH  MONEY-CALL-AREA-R WAS SIZED AT X(28), 15      *
002675*                   BYTES SHORT OF THE 43-BYTE GROUP IT REDEFINES *
002680*                   -- CORRECTED TO X(43), REQ BL-2404.           *
002700*--------------------------------------------------------------*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SPECIAL-NAMES.
003100     C01 IS TOP-OF-FORM.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT INVOICE-ITEM-FILE     ASSIGN TO "INVITEM"
003500                                 ORGANIZATION LINE SEQUENTIAL.
003600     SELECT INVOICE-ITEM-OUT-FILE ASSIGN TO "INVITEMO"
003700                                 ORGANIZATION LINE SEQUENTIAL.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  INVOICE-ITEM-FILE.
004100     COPY INVITEM.
004200 FD  INVOICE-ITEM-OUT-FILE.
004300     COPY INVITEM
004400         REPLACING ==INVOICE-ITEM-RECORD== BY
004500                   ==INVOICE-ITEM-OUT-RECORD==
004600                   ==II-== BY ==OI-==.
004700 WORKING-STORAGE SECTION.
004750*
004775*        STANDALONE SCALARS -- 77-LEVEL, THE HOUSE WAY OF
004780*        SETTING OFF A ONE-FIELD ITEM FROM THE GROUPS BELOW.
004790*
004800 77  INPUT-EOF-STATUS            PIC XXX VALUE 'NO '.
004900     88  END-OF-INPUT                VALUE 'YES'.
005000 77  WS-ITEM-COUNT               PIC 9(7) COMP VALUE ZERO.
005100 77  WS-LINE-AMOUNT              PIC S9(10)V9(2) VALUE ZERO.
005200 77  WS-LINE-TAX                 PIC S9(10)V9(2) VALUE ZERO.
005300*
005400*        CALL AREA FOR THE MONEY SERVICE ROUTINE -- SEE
005500*        INVMONEY FOR THE FUNCTION CODES.
005600*
005700 01  MONEY-CALL-AREA.
005800     05  MONEY-FUNCTION-CD       PIC X.
005900     05  MONEY-OPERAND-1         PIC S9(10)V9(4).
006000     05  MONEY-OPERAND-2         PIC S9(10)V9(4).
006100     05  MONEY-RESULT            PIC S9(10)V9(2).
006200     05  MONEY-RETURN-CD         PIC XX.
006300 01  MONEY-CALL-AREA-R REDEFINES MONEY-CALL-AREA
006400                                  PIC X(43).
006500 PROCEDURE DIVISION.
006600 0000-MAIN-CONTROL.
006700     OPEN INPUT  INVOICE-ITEM-FILE
006800          OUTPUT INVOICE-ITEM-OUT-FILE.
006900     PERFORM 0500-READ-ITEM-FILE.
007000     PERFORM 0100-EXTENSION-LOOP
007100         UNTIL END-OF-INPUT.
007200     CLOSE INVOICE-ITEM-FILE
007300           INVOICE-ITEM-OUT-FILE.
007400     DISPLAY 'INVEXTND - LINE ITEMS EXTENDED: ' WS-ITEM-COUNT.
007500     STOP RUN.
007600*
007700 0100-EXTENSION-LOOP.
007800     PERFORM 0150-EXTEND-ONE-ITEM.
007900     PERFORM 0500-READ-ITEM-FILE.
008000*
008100 0150-EXTEND-ONE-ITEM.
008200     ADD 1 TO WS-ITEM-COUNT.
008300     MOVE INVOICE-ITEM-RECORD TO INVOICE-ITEM-OUT-RECORD.
008400*
008500*        LINE-AMOUNT = QUANTITY TIMES UNIT-PRICE, ROUNDED.
008600*
008700     MOVE 'M'             TO MONEY-FUNCTION-CD.
008800     MOVE OI-QUANTITY     TO MONEY-OPERAND-1.
008900     MOVE OI-UNIT-PRICE   TO MONEY-OPERAND-2.
009000     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
009100                           MONEY-OPERAND-1
009200                           MONEY-OPERAND-2
009300                           MONEY-RESULT
009400                           MONEY-RETURN-CD.
009500     MOVE MONEY-RESULT    TO WS-LINE-AMOUNT.
009600*
009700*        LINE-TAX = LINE-AMOUNT TIMES (TAX-RATE / 100), ROUNDED.
009800*
009900     MOVE 'P'             TO MONEY-FUNCTION-CD.
010000     MOVE WS-LINE-AMOUNT  TO MONEY-OPERAND-1.
010100     MOVE OI-TAX-RATE     TO MONEY-OPERAND-2.
010200     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
010300                           MONEY-OPERAND-1
010400                           MONEY-OPERAND-2
010500                           MONEY-RESULT
010600                           MONEY-RETURN-CD.
010700     MOVE MONEY-RESULT    TO WS-LINE-TAX.
010800*
010900*        LINE-TOTAL = LINE-AMOUNT PLUS LINE-TAX, ROUNDED.
011000*
011100     MOVE 'A'             TO MONEY-FUNCTION-CD.
011200     MOVE WS-LINE-AMOUNT  TO MONEY-OPERAND-1.
011300     MOVE WS-LINE-TAX     TO MONEY-OPERAND-2.
011400     CALL 'INVMONEY' USING MONEY-FUNCTION-CD
011500                           MONEY-OPERAND-1
011600                           MONEY-OPERAND-2
011700                           MONEY-RESULT
011800                           MONEY-RETURN-CD.
011900     MOVE MONEY-RESULT    TO OI-LINE-TOTAL.
012000     WRITE INVOICE-ITEM-OUT-RECORD.
012100*
012200 0500-READ-ITEM-FILE.
012300     READ INVOICE-ITEM-FILE
012400         AT END
012500             MOVE 'YES' TO INPUT-EOF-STATUS.
