000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVSEQN.
000300 AUTHOR.        R F SKAGGS.
000400 INSTALLATION.  BILLING SYSTEMS, DATA PROCESSING DIVISION.
000500 DATE-WRITTEN.  04/18/89.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*--------------------------------------------------------------*
000900*                                                                *
001000*    INVSEQN  --  INVOICE NUMBER SEQUENCE GENERATOR              *
001100*                                                                *
001200*    CALLED SUBPROGRAM.  HANDS OUT ONE INVOICE NUMBER PER        *
001300*    CALL TO THE FINALIZE PROGRAM (INVFINAL).  THE COUNTER       *
001400*    LIVES IN THIS PROGRAM'S WORKING-STORAGE AND IS NOT RESET    *
001500*    BETWEEN CALLS -- IT IS ONLY RESET WHEN THE RUN UNIT IS      *
001600*    RELOADED, I.E. ONCE PER BATCH JOB STEP.  DO NOT GIVE THIS   *
001700*    PROGRAM THE INITIAL CLAUSE OR THE RUN-WIDE NUMBERING WILL   *
001800*    BREAK.                                                      *
001900*                                                                *
002000*    CHANGE ACTIVITY                                              *
002100*    ----------------                                            *
002200*    89-04-18  RFS  ORIGINAL ROUTINE.                             *
002300*    94-03-09  GDK  WIDENED COUNTER FROM 9(7) TO 9(9) -- VOLUME   *
002400*                   PROJECTIONS FOR THE NEW REGIONAL OFFICES      *
002500*                   WOULD HAVE WRAPPED THE OLD COUNTER IN UNDER   *
002600*                   A YEAR, REQ IS-098.                           *
002700*    99-01-06  RFS  Y2K REVIEW -- NO DATE FIELDS IN THIS ROUTINE, *
002800*                   NO CHANGE REQUIRED.                           *
002900*    11-06-30  LMH  DOCUMENTED THE MODULO-100,000,000 WRAP IN     *
003000*                   THE REMARKS BELOW AFTER A HELP DESK TICKET    *
003100*                   MISTOOK IT FOR A BUG, REQ BL-1554.  THE WRAP  *
003200*                   IS INTENTIONAL -- INVOICE NUMBERS REUSE AFTER *
003300*                   100 MILLION HAVE BEEN ISSUED IN A SINGLE RUN. *
003320*    13-02-11  LMH  DROPPED THE ENVIRONMENT DIVISION -- THIS      *
003340*                   ROUTINE HAS NO FILES AND NEVER DID ANYTHING   *
003350*                   WITH TOP-OF-FORM, REQ BL-2401.  WS-READ-VALUE,*
003360*                   WS-MODULUS, WS-QUOTIENT AND WS-CALL-COUNT     *
003370*                   MOVED TO 77-LEVEL.                            *
003400*--------------------------------------------------------------*
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100*
004200*        THE COUNTER.  STARTS AT 1 THE FIRST TIME THIS PROGRAM
004300*        IS LOADED FOR A RUN AND IS NEVER DECREMENTED.
004400*
004500 01  WS-SEQUENCE-COUNTER         PIC 9(9) COMP VALUE 1.
004600 01  WS-SEQUENCE-COUNTER-R REDEFINES WS-SEQUENCE-COUNTER.
004700     05  WS-SEQUENCE-COUNTER-X   PIC X(4).
004750*
004760*        STANDALONE SCALARS -- 77-LEVEL.
004770*
004800 77  WS-READ-VALUE               PIC 9(9) COMP VALUE ZERO.
004900 77  WS-MODULUS                  PIC 9(9) COMP VALUE 100000000.
005000 77  WS-QUOTIENT                 PIC 9(9) COMP VALUE ZERO.
005100 01  WS-MOD-VALUE                PIC 9(8) COMP VALUE ZERO.
005200 01  WS-MOD-VALUE-R REDEFINES WS-MOD-VALUE.
005300     05  WS-MOD-VALUE-X          PIC X(4).
005400 77  WS-CALL-COUNT               PIC 9(9) COMP VALUE ZERO.
005500 01  WS-FUNCTION-CD-SAVE         PIC X    VALUE SPACE.
005600 01  WS-FUNCTION-CD-SAVE-R REDEFINES WS-FUNCTION-CD-SAVE.
005700     05  WS-FUNCTION-CD-SAVE-N   PIC 9.
005800 LINKAGE SECTION.
005900*
006000*    CALL-FUNCTION-CD VALUES:
006100*       'N'  NEXT  -- ASSIGN THE NEXT SEQUENCE NUMBER.
006200*
006300 01  CALL-FUNCTION-CD            PIC X.
006400     88  CALL-FUNCTION-IS-NEXT       VALUE 'N'.
006500 01  CALL-RETURN-CD              PIC XX.
006600     88  CALL-RETURN-OK              VALUE '00'.
006700     88  CALL-RETURN-BAD-FUNCTION    VALUE '99'.
006800 01  CALL-SEQUENCE-NBR           PIC 9(8).
006900 PROCEDURE DIVISION USING CALL-FUNCTION-CD
007000                          CALL-RETURN-CD
007100                          CALL-SEQUENCE-NBR.
007200 0100-MAIN.
007300     ADD 1 TO WS-CALL-COUNT.
007400     MOVE CALL-FUNCTION-CD TO WS-FUNCTION-CD-SAVE.
007500     EVALUATE TRUE
007600         WHEN CALL-FUNCTION-IS-NEXT
007700             PERFORM 0300-NEXT-SEQUENCE-NUMBER
007800         WHEN OTHER
007900             MOVE ZERO TO CALL-SEQUENCE-NBR
008000             MOVE '99' TO CALL-RETURN-CD
008100             DISPLAY 'INVSEQN - UNKNOWN FUNCTION CODE: '
008200                     CALL-FUNCTION-CD
008300     END-EVALUATE.
008400     EXIT PROGRAM.
008500*
008600 0300-NEXT-SEQUENCE-NUMBER.
008700*
008800*        READ THE COUNTER, THEN POST-INCREMENT IT -- THE VALUE
008900*        HANDED OUT THIS CALL IS THE ONE THAT WAS SITTING IN
009000*        THE COUNTER BEFORE THIS CALL STARTED.
009100*
009200     MOVE WS-SEQUENCE-COUNTER TO WS-READ-VALUE.
009300     ADD 1 TO WS-SEQUENCE-COUNTER.
009400*
009500*        REDUCE MODULO 100,000,000 AND FORMAT AS AN 8-DIGIT
009600*        ZERO-FILLED NUMBER.  NO FUNCTION MOD -- PLAIN DIVIDE.
009700*
009800     DIVIDE WS-READ-VALUE BY WS-MODULUS
009900         GIVING WS-QUOTIENT REMAINDER WS-MOD-VALUE.
010000     MOVE WS-MOD-VALUE TO CALL-SEQUENCE-NBR.
010100     MOVE '00' TO CALL-RETURN-CD.
